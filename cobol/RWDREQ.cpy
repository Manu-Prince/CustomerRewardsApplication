000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      rwdreq.cpy                                             *
000140*      (C) Copyright IBM Corp. 1984. All Rights Reserved.      *
000150*                                                              *
000160* Element of the Customer Reward Point batch suite             *
000170*               @BANNER_END@                                  *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* The reward run is driven by a single control record read
000220* from RQSTFILE.  It tells the run whether to summarize one
000230* named customer or every customer, and the reporting date
000240* range (inclusive) to summarize against.
000250*
000260* Maintenance:
000270*   1984-03-12  DWS  Original layout for the rewards pilot.
000280*   1999-11-04  RJT  Y2K - RQ-START-DATE/RQ-END-DATE widened from
000290*                    6-digit YYMMDD to 8-digit YYYYMMDD.  CR-1142.
000300*
000400     05  RQ-REQUEST-REC.
000410         10  RQ-MODE                    PIC X(03).
000420             88  RQ-MODE-ALL              VALUE 'ALL'.
000430             88  RQ-MODE-ONE              VALUE 'ONE'.
000440         10  RQ-CUSTOMER-NAME            PIC X(20).
000450         10  RQ-START-DATE               PIC 9(08).
000460         10  RQ-END-DATE                 PIC 9(08).
000470         10  FILLER                      PIC X(01).
