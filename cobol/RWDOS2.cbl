000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RWDOS2.
000300 AUTHOR.       D W STOUT.
000400 INSTALLATION. IBM HURSLEY.
000500 DATE-WRITTEN. MARCH 1984.
000600 DATE-COMPILED.
000700 SECURITY.     CONFIDENTIAL - INTERNAL USE ONLY.
000800*-------------------------------------------------------------*
000900*                                                             *
001000*      rwdos2.cbl                                             *
001100*      Customer Reward Point Report - point calc subroutine   *
001200*                                                             *
001300*-------------------------------------------------------------*
001400*
001500***************************************************************
001600*    DESCRIPTION
001700*
001800* SUBROUTINE TO CALCULATE REWARD POINTS FOR ONE TRANSACTION
001900*   - Called by program RWDOS1, once per selected transaction
002000*
002100* Turns a purchase amount into whole reward points:
002200*     amount  > 100.00  ->  ((amount - 100) * 2) + 50,
002300*                          truncated, not rounded
002400*     amount  >  50.00  ->  (amount - 50), truncated
002500*     amount 0 to 50.00 ->  zero
002600*     amount  <   0.00  ->  -1 (the calling program treats
002700*                            this as a calculation failure
002800*                            and aborts the run)
002900*
003000***************************************************************
003100*    AMENDMENT HISTORY
003200*
003300*      DATE         AUTHOR          DESCRIPTION
003400*
003500*   1984-03-12      DWS    Original pilot version.  Flat one
003600*                          point per dollar over 50, no upper
003700*                          band.
003800*   1986-01-22      DWS    Added the over-100 double-point        CR0402
003900*                          band at Marketing request.  CR-0402.
004000*   1999-11-04      RJT    Y2K IMPACT ASSESSMENT - no date        Y2K
004100*                          fields in this subroutine, amount
004200*                          only.  No change required.  CR-1142.
004300*   2003-05-19      MHS    Negative-amount check added - an       CR1380
004400*                          upstream data-entry defect was
004500*                          passing negative amounts through as
004600*                          zero points instead of failing the
004700*                          run.  CR-1380.
004800*
004900***************************************************************
005000*    LINKAGE
005100*      parameters:
005200*        1: LK-CALC-AMOUNT   (passed, not changed)
005300*        2: LK-CALC-POINTS   (passed and set)
005400***************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700 INPUT-OUTPUT SECTION.
005800*
005900 *****************************************************************
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*
006300* Double-point multiplier for the over-100 band, named here so
006400* the rate is one place to change instead of a literal buried
006500* in the COMPUTE below.  CR-0402.
006600 77  WS-POINT-MULTIPLIER          PIC S9V9 COMP-3 VALUE +2.0.
006700*
006800 01  WS-FIELDS.
006900     05  WS-PROGRAM-STATUS       PIC X(30) VALUE SPACES.
007000     05  WS-WORK-AMOUNT          PIC S9(7)V99 COMP-3 VALUE +0.
007100     05  WS-WORK-POINTS          PIC S9(7)    COMP   VALUE +0.
007200     05  FILLER                  PIC X(02) VALUE SPACES.
007300*
007400* Band indicator, kept as a COMP code for the EVALUATE below
007500* and redefined as a single character so it can be dropped
007600* straight into the SYSOUT trace line below without an extra
007700* MOVE.  Same idea as WORK-FN-X in the NACT demand-deposit
007800* programs.
007900 01  WS-BAND-WORK.
008000     05  WS-BAND-CODE            PIC 9 COMP VALUE 0.
008100         88  WS-BAND-OVER-100        VALUE 1.
008200         88  WS-BAND-51-TO-100       VALUE 2.
008300         88  WS-BAND-0-TO-50         VALUE 3.
008400         88  WS-BAND-NEGATIVE        VALUE 4.
008500     05  WS-BAND-CODE-X REDEFINES WS-BAND-CODE PIC X.
008600     05  FILLER                  PIC X(02) VALUE SPACES.
008700*
008800* Edited-picture trace views of the amount and the resulting
008900* points, laid under the COMP/COMP-3 working fields the same
009000* way RPT-TOTALS-VALUE1D redefines RPT-TOTALS-VALUE1 in the
009100* NACT month-end report - used only for the SYSOUT trace line
009200* below, never referenced by the arithmetic.
009300 01  WS-TRACE-AMOUNT-CT            PIC S9(7)V99 COMP-3 VALUE +0.
009400 01  WS-TRACE-AMOUNT-CT-D REDEFINES WS-TRACE-AMOUNT-CT
009500                                    PIC S9999999.99.
009600 01  WS-TRACE-POINTS-CT            PIC S9(7)    COMP   VALUE +0.
009700 01  WS-TRACE-POINTS-CT-D REDEFINES WS-TRACE-POINTS-CT
009800                                    PIC S9999999.
009900*
010000 *****************************************************************
010100 LINKAGE SECTION.
010200*
010300 01  LK-CALC-AMOUNT               PIC S9(7)V99 COMP-3.
010400 01  LK-CALC-POINTS                PIC S9(7)    COMP.
010500*
010600 *****************************************************************
010700 PROCEDURE DIVISION USING LK-CALC-AMOUNT, LK-CALC-POINTS.
010800*
010900 000-MAIN.
011000     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
011100     MOVE LK-CALC-AMOUNT TO WS-WORK-AMOUNT.
011200     PERFORM 100-CALC-POINTS.
011300     MOVE WS-WORK-POINTS TO LK-CALC-POINTS.
011400     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
011500     GOBACK.
011600*
011700 100-CALC-POINTS.
011800     EVALUATE TRUE
011900         WHEN WS-WORK-AMOUNT > 100.00
012000             SET WS-BAND-OVER-100 TO TRUE
012100             COMPUTE WS-WORK-POINTS =
012200                 ((WS-WORK-AMOUNT - 100) * WS-POINT-MULTIPLIER)
012300                 + 50
012400         WHEN WS-WORK-AMOUNT > 50.00
012500             SET WS-BAND-51-TO-100 TO TRUE
012600             COMPUTE WS-WORK-POINTS =
012700                 WS-WORK-AMOUNT - 50
012800         WHEN WS-WORK-AMOUNT >= 0
012900             SET WS-BAND-0-TO-50 TO TRUE
013000             MOVE 0 TO WS-WORK-POINTS
013100         WHEN OTHER
013200             SET WS-BAND-NEGATIVE TO TRUE
013300             MOVE -1 TO WS-WORK-POINTS
013400     END-EVALUATE.
013500*
013600     MOVE WS-WORK-AMOUNT  TO WS-TRACE-AMOUNT-CT.
013700     MOVE WS-WORK-POINTS  TO WS-TRACE-POINTS-CT.
013800     IF WS-BAND-NEGATIVE
013900         DISPLAY 'RWDOS2 TRACE - BAND ' WS-BAND-CODE-X
014000                 ' AMOUNT ' WS-TRACE-AMOUNT-CT-D
014100                 ' POINTS ' WS-TRACE-POINTS-CT-D
014200     END-IF.
014300*
014400 * END OF PROGRAM RWDOS2
