000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RWDOS1.
000300 AUTHOR.       D W STOUT.
000400 INSTALLATION. IBM HURSLEY.
000500 DATE-WRITTEN. MARCH 1984.
000600 DATE-COMPILED.
000700 SECURITY.     CONFIDENTIAL - INTERNAL USE ONLY.
000800*-------------------------------------------------------------*
000900*                                                             *
001000*      rwdos1.cbl                                             *
001100*      Customer Reward Point Report - main batch driver       *
001200*                                                             *
001300*-------------------------------------------------------------*
001400*
001500***************************************************************
001600*    DESCRIPTION
001700*
001800* Reads the one-record reward request (RQSTFILE) that tells
001900* the run whether to summarize a single named customer or
002000* every customer, and over what inclusive CCYYMMDD date
002100* range.  Reads the purchase transaction file (TRNSFILE)
002200* sequentially end to end, keeping in a working table every
002300* transaction that falls in range (and, in ONE mode, that
002400* belongs to the requested customer).  Calls RWDOS2 once per
002500* kept transaction to turn its purchase amount into reward
002600* points, rolls the points up by customer and by calendar
002700* month, and prints the Reward Report (RWDRPT1).  Bad dates,
002800* an empty selection or a negative point result abort the
002900* run with a non-zero RETURN-CODE and a SYSOUT message - no
003000* partial report is left behind.
003100*
003200***************************************************************
003300*    AMENDMENT HISTORY
003400*
003500*      DATE         AUTHOR          DESCRIPTION
003600*
003700*   1984-03-12      DWS    Original pilot version.  One
003800*                          customer per run, no month break.
003900*   1986-01-22      DWS    Added the ALL-customers mode and
004000*                          the monthly point breakdown lines
004100*                          requested by Marketing.  CR-0402.
004200*   1988-09-07      DWS    Customer and month roll-up moved       CR0402
004300*                          into working-storage tables so the
004400*                          transaction file only has to be
004500*                          read once.  Previously re-read the
004600*                          file once per customer.  CR-0402.
004700*   1991-06-20      DWS    TX-CUSTOMER-NAME widened 14 -> 20
004800*                          to match the new account-name
004900*                          field size.  CR-0661.
005000*   1994-02-15      PJK    Grand-total footer line added at       CR0918
005100*                          request of Reconciliation.  CR-0918.
005200*   1998-08-30      RJT    Y2K IMPACT ASSESSMENT - flagged all    Y2K
005300*                          6-digit date fields for remediation.
005400*   1999-11-04      RJT    Y2K - RQ-START-DATE, RQ-END-DATE and   Y2K
005500*                          TX-DATE widened from YYMMDD to
005600*                          CCYYMMDD.  Date-validation paragraph
005700*                          rewritten for windowed century.
005800*                          CR-1142.
005900*   2003-05-19      MHS    Case-insensitive customer-name         CR1380
006000*                          match corrected - ONE mode was
006100*                          silently missing mixed-case input
006200*                          transactions.  CR-1380.
006300*   2011-03-08      KLB    ONE-mode customer grouping now keys    CR1822
006400*                          off the request records customer
006500*                          name instead of the transactions -
006600*                          a customer captured under two
006700*                          different letter-casings at the
006800*                          point of sale was printing as two
006900*                          separate customers.  CR-1822.
007000*   2014-07-21      KLB    Run-statistics counters (TOTALS-       CR1905
007100*                          VARS) added for the day Operations
007200*                          asks for a record-count reconcile -
007300*                          not displayed anywhere yet, carried
007400*                          forward at no real cost.  CR-1905.
007500*
007600***************************************************************
007700*    FILES
007800*
007900*      RQSTFILE  - One reward request control record.
008000*      TRNSFILE  - Customer purchase transactions, any order.
008100*      RWDRPT1   - Reward Report, 132 column print file.
008200*
008300***************************************************************
008400*    UTILITIES
008500*
008600*      None.  RWDOS2 below is a CALLed subroutine, not a
008700*      cataloged utility, and is documented on its own copy.
008800*
008900***************************************************************
009000*    PARAGRAPH INDEX
009100*
009200*      000-MAIN                  Top-level control flow.
009300*      100-READ-REQUEST-RECORD   Read the one RQSTFILE record.
009400*      150-VALIDATE-REQUEST-DATES  Date-range validation driver.
009500*      160-CHECK-START-DATE      Start date month/day range.
009600*      165-CHECK-END-DATE        End date month/day range.
009700*      200-LOAD-TRANSACTIONS     TRNSFILE read/select driver.
009800*      210-SELECT-TRAN-RECORD    Range/name test, points CALL.
009900*      220-APPLY-POINTS-TO-CUSTOMER  Roll points into totals.
010000*      225-FIND-OR-ADD-CUSTOMER  WC-CUSTOMER-TABLE find-or-add.
010100*      226-SCAN-CUSTOMER         225s linear scan body.
010200*      230-FIND-OR-ADD-MONTH     WC-MONTH-ENTRY find-or-add.
010300*      231-SCAN-MONTH            230s linear scan body.
010400*      400-WRITE-REWARD-REPORT   Report driver, all customers.
010500*      410-WRITE-CUSTOMER-SECTION  One customers report section.
010600*      415-WRITE-MONTH-LINE      One monthly breakdown line.
010700*      420-WRITE-DETAIL-LINE     One transaction detail line.
010800*      450-WRITE-GRAND-TOTALS    Grand-total footer.
010900*      700-READ-TRAN-FILE        Shared TRNSFILE physical read.
011000*      800-INIT-REPORT           Report heading lines.
011100*      850-ABORT-NO-TRANSACTIONS  Empty-selection abort.
011200*      860-ABORT-NEGATIVE-POINTS  Negative-points abort.
011300*      870-ABORT-BAD-DATES       Date/format abort.
011400*      900-OPEN-FILES            Open all three files.
011500*      905-CLOSE-FILES           Close all three files.
011600*
011700***************************************************************
011800*    COPYBOOKS
011900*
012000*     RWDREQ   - Reward request (control) record layout.
012100*     RWDTRN   - Purchase transaction record layout.
012200*     RWDRPT   - Reward Report print-line layouts.
012300*
012400***************************************************************
012500*
012600 ENVIRONMENT DIVISION.
012700 INPUT-OUTPUT SECTION.
012800 FILE-CONTROL.
012900*
013000* RQSTFILE - one control record per run, read and discarded;
013100* no key, ACCESS SEQUENTIAL is the only sensible access mode
013200* for a one-record file.
013300     SELECT REQUEST-FILE     ASSIGN TO RQSTFILE
013400         ACCESS IS SEQUENTIAL
013500         FILE STATUS  IS  WS-RQSTFILE-STATUS.
013600*
013700* TRNSFILE - purchase transactions, written by the point-of-
013800* sale capture job in no particular customer or date order;
013900* this program makes no assumption about file ordering.
014000     SELECT TRANSACTION-FILE ASSIGN TO TRNSFILE
014100         ACCESS IS SEQUENTIAL
014200         FILE STATUS  IS  WS-TRNSFILE-STATUS.
014300*
014400* RWDRPT1 - the Reward Report, one copy per run; no FILE
014500* STATUS check is skipped on this one either, same as the two
014600* input files above.
014700     SELECT REPORT-FILE      ASSIGN TO RWDRPT1
014800         FILE STATUS  IS  WS-REPORT-STATUS.
014900*
015000 *****************************************************************
015100 DATA DIVISION.
015200 FILE SECTION.
015300*
015400* REQUEST-REC is the 01-level FD record; RWDREQ.cpy supplies the
015500* 05-level RQ-... fields under it.  Kept as a separate 01 here
015600* rather than letting the copybooks own 05 group sit directly
015700* under the FD, matching how every FD in this suite is laid out.
015800 FD  REQUEST-FILE
015900     LABEL RECORDS ARE STANDARD
016000     BLOCK CONTAINS 0
016100     RECORDING MODE IS F.
016200 01  REQUEST-REC.
016300     COPY RWDREQ.
016400*
016500* Same pattern as REQUEST-FILE above - TRAN-REC is the 01-level
016600* FD record, RWDTRN.cpy supplies the TX-... fields under it.
016700 FD  TRANSACTION-FILE
016800     LABEL RECORDS ARE STANDARD
016900     BLOCK CONTAINS 0
017000     RECORDING MODE IS F.
017100 01  TRAN-REC.
017200     COPY RWDTRN.
017300*
017400* Print file - REPORT-RECORD is a plain PIC X(132) slot, not a
017500* group; every WRITE below moves a specific RWDRPT.cpy line
017600* group into it, so the group, not this record, carries the
017700* actual column layout.
017800 FD  REPORT-FILE
017900     LABEL RECORDS ARE STANDARD
018000     BLOCK CONTAINS 0
018100     RECORDING MODE IS F.
018200 01  REPORT-RECORD              PIC X(132).
018300*
018400 *****************************************************************
018500 WORKING-STORAGE SECTION.
018600 *****************************************************************
018700*
018800* Standalone abort return code - named here instead of being a
018900* literal 16 buried in 000-MAIN, so Operations can grep for the
019000* JCL condition-code value this job sets on a bad run.
019100 77  WS-ABORT-RETURN-CODE         PIC S9(4) COMP  VALUE +16.
019200*
019300* Run-date stamp for the report heading only - see the commented-
019400* out ACCEPT in 000-MAIN for why this group is never actually
019500* populated from the system clock on this job.
019600 01  SYSTEM-DATE-AND-TIME.
019700     05  SYSTEM-DATE.
019800         10  SYSTEM-MONTH            PIC 9(2).
019900         10  FILLER                  PIC X.
020000         10  SYSTEM-DAY              PIC 9(2).
020100         10  FILLER                  PIC X.
020200         10  SYSTEM-YEAR             PIC 9(2).
020300     05  FILLER                      PIC X(01) VALUE SPACE.
020400*
020500* File-status work areas, EOF/validity/abort switches (each
020600* backed by an 88-level condition name instead of being tested
020700* against the literal value inline), and the one-line message
020800* text the abort paragraphs below fill in before DISPLAYing it.
020900 01  WS-FIELDS.
021000     05  WS-RQSTFILE-STATUS      PIC X(2)  VALUE SPACES.
021100     05  WS-TRNSFILE-STATUS      PIC X(2)  VALUE SPACES.
021200     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
021300     05  WS-TRAN-FILE-EOF        PIC X     VALUE SPACES.
021400         88  TRAN-FILE-AT-EOF         VALUE 'Y'.
021500     05  WS-REQUEST-VALID-SW     PIC X     VALUE 'Y'.
021600         88  REQUEST-IS-VALID         VALUE 'Y'.
021700     05  WS-RUN-ABORTED-SW       PIC X     VALUE 'N'.
021800         88  RUN-WAS-ABORTED          VALUE 'Y'.
021900     05  WS-ABORT-MESSAGE        PIC X(60) VALUE SPACES.
022000     05  FILLER                  PIC X(02) VALUE SPACES.
022100*
022200* Table subscripts, all COMP per shop standard - WT-/WC-/WM-IDX
022300* drive the transaction and customer/month tables below,
022400* WS-MONTH-SUB is free for any future table search that needs
022500* one, WS-FOUND-IDX is the shared result cell the 226/231 scan
022600* paragraphs leave a match in.
022700 01  WS-SUBSCRIPTS.
022800     05  WT-IDX                  PIC S9(4) COMP  VALUE +0.
022900     05  WC-IDX                  PIC S9(4) COMP  VALUE +0.
023000     05  WM-IDX                  PIC S9(4) COMP  VALUE +0.
023100     05  WS-MONTH-SUB            PIC S9(4) COMP  VALUE +0.
023200     05  WS-FOUND-IDX            PIC S9(4) COMP  VALUE +0.
023300     05  FILLER                  PIC X(02) VALUE SPACES.
023400*
023500* Run-level counts, displayed nowhere but carried for the day
023600* Operations or Reconciliation asks for a run-statistics line -
023700* cheaper to keep them going now than to add counters later.
023800 01  TOTALS-VARS.
023900     05  NUM-TRNSFILE-RECS       PIC S9(9) COMP  VALUE +0.
024000     05  NUM-TRAN-SELECTED       PIC S9(9) COMP  VALUE +0.
024100     05  NUM-TRAN-ERRORS         PIC S9(9) COMP  VALUE +0.
024200     05  NUM-CUSTOMERS-SUMMRZD   PIC S9(9) COMP  VALUE +0.
024300     05  GRAND-TOTAL-POINTS      PIC S9(9) COMP  VALUE +0.
024400     05  FILLER                  PIC X(04) VALUE SPACES.
024500*
024600* The reward request record is read once, then split into
024700* CCYY/MM/DD parts for the date-range validation below.  Kept
024800* as its own working area (not the FD record) so the request
024900* stays intact in RQ-REQUEST-REC for echoing on the heading.
025000 01  WS-START-DATE-WORK.
025100     05  WS-START-DATE-NUM       PIC 9(8).
025200     05  WS-START-DATE-PARTS REDEFINES WS-START-DATE-NUM.
025300         10  WS-START-CCYY       PIC 9(4).
025400         10  WS-START-MM         PIC 9(2).
025500         10  WS-START-DD         PIC 9(2).
025600     05  FILLER                  PIC X(02) VALUE SPACES.
025700*
025800 01  WS-END-DATE-WORK.
025900     05  WS-END-DATE-NUM         PIC 9(8).
026000     05  WS-END-DATE-PARTS REDEFINES WS-END-DATE-NUM.
026100         10  WS-END-CCYY         PIC 9(4).
026200         10  WS-END-MM           PIC 9(2).
026300         10  WS-END-DD           PIC 9(2).
026400     05  FILLER                  PIC X(02) VALUE SPACES.
026500*
026600* Used to split a transaction date into its CCYY/MM parts to
026700* build the WT-MK-... (YYYY-MM) monthly roll-up key.
026800 01  WT-DATE-WORK.
026900     05  WT-DATE-NUM             PIC 9(8).
027000     05  WT-DATE-PARTS REDEFINES WT-DATE-NUM.
027100         10  WT-DATE-CCYY        PIC 9(4).
027200         10  WT-DATE-MM          PIC 9(2).
027300         10  WT-DATE-DD          PIC 9(2).
027400     05  WT-MONTH-KEY-WORK.
027500         10  WT-MK-CCYY          PIC 9(4).
027600         10  FILLER              PIC X VALUE '-'.
027700         10  WT-MK-MM            PIC 9(2).
027800*
027900     05  WS-DAYS-IN-MONTH-TABLE.
028000         10  FILLER              PIC 9(2) VALUE 31.
028100         10  FILLER              PIC 9(2) VALUE 29.
028200         10  FILLER              PIC 9(2) VALUE 31.
028300         10  FILLER              PIC 9(2) VALUE 30.
028400         10  FILLER              PIC 9(2) VALUE 31.
028500         10  FILLER              PIC 9(2) VALUE 30.
028600         10  FILLER              PIC 9(2) VALUE 31.
028700         10  FILLER              PIC 9(2) VALUE 31.
028800         10  FILLER              PIC 9(2) VALUE 30.
028900         10  FILLER              PIC 9(2) VALUE 31.
029000         10  FILLER              PIC 9(2) VALUE 30.
029100         10  FILLER              PIC 9(2) VALUE 31.
029200     05  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE
029300                             PIC 9(2) OCCURS 12 TIMES.
029400*
029500* Selected transactions, kept in file order.  Raised from 300
029600* to 500 entries when Marketing began running quarter-long
029700* ranges across the whole customer base.  CR-1142.
029800 01  WT-TRAN-TABLE.
029900     05  WT-TRAN-COUNT           PIC S9(4) COMP  VALUE +0.
030000     05  WT-TRAN-ENTRY OCCURS 500 TIMES
030100                      INDEXED BY WT-TAB-IDX.
030200         10  WT-CUSTOMER-NAME    PIC X(20).
030300         10  WT-DATE             PIC 9(08).
030400         10  WT-AMOUNT           PIC S9(7)V99 COMP-3.
030500         10  WT-POINTS           PIC S9(7)    COMP.
030600         10  WT-CUST-IDX         PIC S9(4)    COMP.
030700         10  FILLER              PIC X(05).
030800*
030900* One entry per distinct customer found among the selected
031000* transactions, in order of first appearance.  The nested
031100* month table holds up to three years of monthly point
031200* totals for that customer - ample for one reporting range.
031300 01  WC-CUSTOMER-TABLE.
031400     05  WC-CUSTOMER-COUNT       PIC S9(4) COMP  VALUE +0.
031500     05  WC-CUSTOMER-ENTRY OCCURS 100 TIMES
031600                      INDEXED BY WC-TAB-IDX.
031700         10  WC-CUSTOMER-NAME    PIC X(20).
031800         10  WC-TOTAL-POINTS     PIC S9(9) COMP  VALUE +0.
031900         10  WC-MONTH-COUNT      PIC S9(4) COMP  VALUE +0.
032000         10  WC-MONTH-ENTRY OCCURS 36 TIMES
032100                          INDEXED BY WC-MON-IDX.
032200             15  WC-MONTH-KEY    PIC X(07).
032300             15  WC-MONTH-POINTS PIC S9(9) COMP VALUE +0.
032400         10  FILLER              PIC X(04).
032500*
032600* Passed to RWDOS2 by reference on the CALL in 210 below - kept
032700* as its own group, separate from WT-TRAN-TABLE, so the table
032800* entry a transaction eventually lands in is untouched while
032900* the point calculation for it is still in progress.
033000 01  WS-CALC-LINKAGE.
033100     05  WS-CALC-AMOUNT          PIC S9(7)V99 COMP-3 VALUE +0.
033200     05  WS-CALC-POINTS          PIC S9(7)    COMP   VALUE +0.
033300     05  FILLER                  PIC X(02) VALUE SPACES.
033400*
033500* Scratch fields for the case-insensitive name compare in
033600* 210-SELECT-TRAN-RECORD - kept apart from the WT-/WC- tables
033700* so the upper-casing never touches a stored customer name.
033800* WS-GROUP-CUSTOMER-NAME is the name 225/226 below group the
033900* customer table on - RQ-CUSTOMER-NAME in ONE mode (the request
034000* is for one customer, regardless of which casing a given
034100* transaction happened to carry), TX-CUSTOMER-NAME in ALL mode.
034200 01  WS-NAME-COMPARE.
034300     05  WS-UPPER-TX-NAME        PIC X(20).
034400     05  WS-UPPER-RQ-NAME        PIC X(20).
034500     05  WS-GROUP-CUSTOMER-NAME  PIC X(20).
034600     05  FILLER                  PIC X(02) VALUE SPACES.
034700*
034800* All report print-line groups live in one copybook rather than
034900* one per line type - the heading, header, monthly, detail and
035000* total/footer lines are all laid out against the same 132-
035100* column REPORT-RECORD, so keeping them together is how the
035200* shops own report copybooks (see the NACT month-end suite)
035300* are organized.
035400     COPY RWDRPT.
035500*
035600 *****************************************************************
035700 PROCEDURE DIVISION.
035800 *****************************************************************
035900*
036000* Paragraphs numbered by function, not in strict top-to-bottom
036100* execution order - the 100/150/160/165 block is input, 200/210
036200* is selection, 220/225/226/230/231 is the roll-up, 400/410/415/
036300* 420/450 is the report, 700/800 are shared helpers, 850/860/
036400* 870 are the abort paragraphs, 900/905 are open/close.  See the
036500* PARAGRAPH INDEX in the header above for the one-line list.
036600 000-MAIN.
036700* SYSTEM-DATE-AND-TIME ACCEPT has been commented out since the
036800* 1984 pilot - Operations runs this job from a proc that stamps
036900* the run date on the job log already, so the DISPLAY below is
037000* cosmetic only.  Left as-is rather than re-enabled; touching it
037100* would change the SYSOUT every shop already greps for the line
037200* under.
037300*    ACCEPT SYSTEM-DATE-AND-TIME  FROM DATE.
037400     DISPLAY 'RWDOS1 STARTED DATE = ' SYSTEM-MONTH '/'
037500             SYSTEM-DAY '/' SYSTEM-YEAR '  (mm/dd/yy)'.
037600*
037700* Files are opened before the request record is even read so a
037800* bad DD/file-not-found shows up as an open error, not a read
037900* error further down - makes the abend easier to triage from
038000* the job log alone.
038100     PERFORM 900-OPEN-FILES.
038200     IF NOT RUN-WAS-ABORTED
038300         PERFORM 100-READ-REQUEST-RECORD
038400     END-IF.
038500     IF NOT RUN-WAS-ABORTED
038600         PERFORM 150-VALIDATE-REQUEST-DATES THRU 150-EXIT
038700     END-IF.
038800*
038900* REQUEST-IS-VALID is tested again here rather than relying on
039000* RUN-WAS-ABORTED alone, since the two switches answer different
039100* questions - a bad date range leaves REQUEST-IS-VALID off but
039200* does not by itself mean the run has aborted until 870 sets
039300* WS-RUN-ABORTED-SW too; keeping both tests makes each IF below
039400* correct on its own instead of depending on the order 150 and
039500* 870 happen to execute in.
039600     IF REQUEST-IS-VALID AND NOT RUN-WAS-ABORTED
039700         PERFORM 200-LOAD-TRANSACTIONS THRU 200-EXIT
039800     END-IF.
039900*
040000* An empty selection is not itself a file error, so it does not
040100* set WS-RUN-ABORTED-SW in 200/210 above - 850 below is what
040200* turns a zero-row WT-TRAN-TABLE into the aborted state this
040300* IF is watching for.
040400     IF REQUEST-IS-VALID AND NOT RUN-WAS-ABORTED
040500         IF WT-TRAN-COUNT > 0
040600             PERFORM 400-WRITE-REWARD-REPORT
040700         ELSE
040800             PERFORM 850-ABORT-NO-TRANSACTIONS
040900         END-IF
041000     END-IF.
041100*
041200     PERFORM 905-CLOSE-FILES.
041300*
041400* RETURN-CODE is left at its compiler default (zero) on a clean
041500* run; only the aborted path below ever moves a non-zero value
041600* into it, which is what the runs JCL COND step tests.
041700     IF RUN-WAS-ABORTED
041800         MOVE WS-ABORT-RETURN-CODE TO RETURN-CODE
041900     END-IF.
042000     GOBACK.
042100*
042200* RQSTFILE is exactly one record - a missing or unreadable
042300* control record is fatal, not something to default around,
042400* since there is no sensible default mode/customer/date range.
042500 100-READ-REQUEST-RECORD.
042600     READ REQUEST-FILE
042700         AT END
042800             MOVE 'REQUEST FILE IS EMPTY.' TO WS-ABORT-MESSAGE
042900             PERFORM 870-ABORT-BAD-DATES
043000     END-READ.
043100     IF WS-RQSTFILE-STATUS NOT = '00' AND NOT RUN-WAS-ABORTED
043200         MOVE 'ERROR READING REQUEST FILE.' TO WS-ABORT-MESSAGE
043300         PERFORM 870-ABORT-BAD-DATES
043400     END-IF.
043500*
043600* Validates RQ-START-DATE/RQ-END-DATE before the transaction
043700* file is touched - cheaper to reject a bad control record up
043800* front than to read TRNSFILE end to end first and find out
043900* the range made no sense.  Split into 160/165 below instead of
044000* one loop over both dates, since a PERFORM VARYING has no
044100* elementary subscript to vary over here - the two dates live
044200* in separately named fields, not a table.
044300 150-VALIDATE-REQUEST-DATES.
044400     IF RUN-WAS-ABORTED
044500         GO TO 150-EXIT
044600     END-IF.
044700     IF RQ-START-DATE = ZERO OR RQ-END-DATE = ZERO
044800         MOVE 'MISSING START OR END DATE.' TO WS-ABORT-MESSAGE
044900         PERFORM 870-ABORT-BAD-DATES
045000         GO TO 150-EXIT
045100     END-IF.
045200     MOVE RQ-START-DATE TO WS-START-DATE-NUM.
045300     MOVE RQ-END-DATE   TO WS-END-DATE-NUM.
045400     PERFORM 160-CHECK-START-DATE THRU 160-EXIT.
045500     IF RUN-WAS-ABORTED
045600         GO TO 150-EXIT
045700     END-IF.
045800     PERFORM 165-CHECK-END-DATE THRU 165-EXIT.
045900     IF RUN-WAS-ABORTED
046000         GO TO 150-EXIT
046100     END-IF.
046200     IF RQ-START-DATE > RQ-END-DATE
046300         MOVE 'START DATE MUST NOT BE AFTER END DATE.'
046400             TO WS-ABORT-MESSAGE
046500         PERFORM 870-ABORT-BAD-DATES
046600     END-IF.
046700 150-EXIT.
046800     EXIT.
046900*
047000* Month/day range check against WS-DAYS-IN-MONTH rather than a
047100* calendar routine - same simplification this program has used
047200* since the pilot, no leap-year test; February 29 on a non-leap
047300* year slips through as a valid date.  Accepted risk, never
047400* raised by Marketing in twenty-plus years of runs.
047500 160-CHECK-START-DATE.
047600     IF WS-START-MM < 1 OR WS-START-MM > 12
047700         MOVE 'INVALID DATE FORMAT - RQ-START-DATE.'
047800             TO WS-ABORT-MESSAGE
047900         PERFORM 870-ABORT-BAD-DATES
048000         GO TO 160-EXIT
048100     END-IF.
048200     IF WS-START-DD < 1 OR
048300        WS-START-DD > WS-DAYS-IN-MONTH (WS-START-MM)
048400         MOVE 'INVALID DATE FORMAT - RQ-START-DATE.'
048500             TO WS-ABORT-MESSAGE
048600         PERFORM 870-ABORT-BAD-DATES
048700     END-IF.
048800 160-EXIT.
048900     EXIT.
049000*
049100* Mirror of 160 above for the end date - kept as its own
049200* paragraph instead of a shared one with the field name passed
049300* as a parameter, since this shops COBOL has no concept of
049400* passing a field name to a PERFORM the way a CALL can pass an
049500* argument; two short paragraphs read clearer here than one
049600* paragraph working through a level of indirection to get at
049700* whichever of WS-START-... or WS-END-... it was given.
049800 165-CHECK-END-DATE.
049900     IF WS-END-MM < 1 OR WS-END-MM > 12
050000         MOVE 'INVALID DATE FORMAT - RQ-END-DATE.'
050100             TO WS-ABORT-MESSAGE
050200         PERFORM 870-ABORT-BAD-DATES
050300         GO TO 165-EXIT
050400     END-IF.
050500     IF WS-END-DD < 1 OR
050600        WS-END-DD > WS-DAYS-IN-MONTH (WS-END-MM)
050700         MOVE 'INVALID DATE FORMAT - RQ-END-DATE.'
050800             TO WS-ABORT-MESSAGE
050900         PERFORM 870-ABORT-BAD-DATES
051000     END-IF.
051100 165-EXIT.
051200     EXIT.
051300*
051400* Single pass over TRNSFILE, selecting qualifying records into
051500* WT-TRAN-TABLE as they are read.  Replaces the old design that
051600* re-read the whole file once per customer in ALL mode - see
051700* the 1988-09-07 amendment above, CR-0402.
051800 200-LOAD-TRANSACTIONS.
051900     PERFORM 700-READ-TRAN-FILE.
052000     PERFORM 210-SELECT-TRAN-RECORD THRU 210-EXIT
052100         UNTIL TRAN-FILE-AT-EOF OR RUN-WAS-ABORTED.
052200 200-EXIT.
052300     EXIT.
052400*
052500* Range test is inclusive on both ends - TX-DATE equal to either
052600* boundary qualifies.  Confirmed against Marketings original
052700* request form wording ('through' the end date) back in 1986.
052800 210-SELECT-TRAN-RECORD.
052900     IF TX-DATE < RQ-START-DATE OR TX-DATE > RQ-END-DATE
053000         GO TO 210-READ-NEXT
053100     END-IF.
053200* Case-insensitive name match, ONE mode only - ALL mode has no
053300* customer name to compare against.  CR-1380 fix below folds
053400* both sides to upper case in dedicated scratch fields rather
053500* than reusing a WC-CUSTOMER-TABLE slot as scratch space, which
053600* is what the pre-2003 version did and is how it silently
053700* clobbered table entry 1.
053800     IF RQ-MODE-ONE
053900         MOVE TX-CUSTOMER-NAME TO WS-UPPER-TX-NAME
054000         INSPECT WS-UPPER-TX-NAME CONVERTING
054100             'abcdefghijklmnopqrstuvwxyz' TO
054200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
054300         MOVE RQ-CUSTOMER-NAME TO WS-UPPER-RQ-NAME
054400         INSPECT WS-UPPER-RQ-NAME CONVERTING
054500             'abcdefghijklmnopqrstuvwxyz' TO
054600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
054700         IF WS-UPPER-TX-NAME NOT = WS-UPPER-RQ-NAME
054800             GO TO 210-READ-NEXT
054900         END-IF
055000     END-IF.
055100*
055200     MOVE TX-AMOUNT TO WS-CALC-AMOUNT.
055300     CALL 'RWDOS2' USING WS-CALC-AMOUNT, WS-CALC-POINTS.
055400     IF WS-CALC-POINTS < 0
055500         MOVE TX-CUSTOMER-NAME TO WS-ABORT-MESSAGE
055600         PERFORM 860-ABORT-NEGATIVE-POINTS
055700         GO TO 210-EXIT
055800     END-IF.
055900*
056000     ADD 1 TO WT-TRAN-COUNT.
056100     SET WT-TAB-IDX TO WT-TRAN-COUNT.
056200     MOVE TX-CUSTOMER-NAME TO WT-CUSTOMER-NAME (WT-TAB-IDX).
056300     MOVE TX-DATE          TO WT-DATE (WT-TAB-IDX).
056400     MOVE TX-AMOUNT        TO WT-AMOUNT (WT-TAB-IDX).
056500     MOVE WS-CALC-POINTS   TO WT-POINTS (WT-TAB-IDX).
056600     ADD 1 TO NUM-TRAN-SELECTED.
056700*
056800     PERFORM 220-APPLY-POINTS-TO-CUSTOMER.
056900     MOVE WC-IDX TO WT-CUST-IDX (WT-TAB-IDX).
057000 210-READ-NEXT.
057100     PERFORM 700-READ-TRAN-FILE.
057200 210-EXIT.
057300     EXIT.
057400*
057500* Rolls one transactions already-calculated points into the
057600* running customer total and the matching calendar-month cell
057700* of WC-MONTH-POINTS.  Both tables are built in first-appearance
057800* order, never sorted - WT-TRAN-TABLE is read sequentially off
057900* TRNSFILE so that ordering falls out for free.
058000 220-APPLY-POINTS-TO-CUSTOMER.
058100     PERFORM 225-FIND-OR-ADD-CUSTOMER.
058200     ADD WS-CALC-POINTS TO WC-TOTAL-POINTS (WC-IDX).
058300     ADD WS-CALC-POINTS TO GRAND-TOTAL-POINTS.
058400*
058500     MOVE TX-DATE TO WT-DATE-NUM.
058600     MOVE WT-DATE-CCYY TO WT-MK-CCYY.
058700     MOVE WT-DATE-MM   TO WT-MK-MM.
058800     PERFORM 230-FIND-OR-ADD-MONTH.
058900     ADD WS-CALC-POINTS TO WC-MONTH-POINTS (WC-IDX, WM-IDX).
059000*
059100* Linear scan of WC-CUSTOMER-TABLE - table is capped at 100
059200* entries (WC-CUSTOMER-COUNT never exceeds that) so a sequential
059300* search costs nothing worth indexing for.  Revisit if Marketing
059400* ever asks for an ALL-mode run against the whole customer
059500* base instead of one reporting period.
059600* Groups on WS-GROUP-CUSTOMER-NAME, not the raw transaction name
059700* - in ONE mode every selected transaction already matched
059800* RQ-CUSTOMER-NAME ignoring case (see 210 above), so the group
059900* key here is fixed to RQ-CUSTOMER-NAME itself.  Before this fix
060000* a transaction captured as "JOHN DOE" and another captured as
060100* "John Doe" produced two customer entries for one requested
060200* name; corrected to the single summary CR-1380 intended.
060300 225-FIND-OR-ADD-CUSTOMER.
060400     IF RQ-MODE-ONE
060500         MOVE RQ-CUSTOMER-NAME TO WS-GROUP-CUSTOMER-NAME
060600     ELSE
060700         MOVE TX-CUSTOMER-NAME TO WS-GROUP-CUSTOMER-NAME
060800     END-IF.
060900     MOVE 0 TO WS-FOUND-IDX.
061000     PERFORM 226-SCAN-CUSTOMER THRU 226-EXIT
061100         VARYING WC-IDX FROM 1 BY 1
061200         UNTIL WC-IDX > WC-CUSTOMER-COUNT.
061300     IF WS-FOUND-IDX > 0
061400         MOVE WS-FOUND-IDX TO WC-IDX
061500     ELSE
061600         ADD 1 TO WC-CUSTOMER-COUNT
061700         MOVE WC-CUSTOMER-COUNT TO WC-IDX
061800         SET WC-TAB-IDX TO WC-IDX
061900         MOVE WS-GROUP-CUSTOMER-NAME TO WC-CUSTOMER-NAME (WC-IDX)
062000         MOVE 0 TO WC-TOTAL-POINTS (WC-IDX)
062100         MOVE 0 TO WC-MONTH-COUNT (WC-IDX)
062200         ADD 1 TO NUM-CUSTOMERS-SUMMRZD
062300     END-IF.
062400*
062500 226-SCAN-CUSTOMER.
062600     IF WC-CUSTOMER-NAME (WC-IDX) = WS-GROUP-CUSTOMER-NAME
062700         MOVE WC-IDX TO WS-FOUND-IDX
062800     END-IF.
062900 226-EXIT.
063000     EXIT.
063100*
063200* Same find-or-add pattern as 225 above, one level down - scans
063300* this customers WC-MONTH-ENTRY occurrences (36 = three years
063400* of months, the longest reporting range Marketing has ever
063500* asked for) rather than a second top-level table.
063600 230-FIND-OR-ADD-MONTH.
063700     MOVE 0 TO WS-FOUND-IDX.
063800     PERFORM 231-SCAN-MONTH THRU 231-EXIT
063900         VARYING WM-IDX FROM 1 BY 1
064000         UNTIL WM-IDX > WC-MONTH-COUNT (WC-IDX).
064100     IF WS-FOUND-IDX > 0
064200         MOVE WS-FOUND-IDX TO WM-IDX
064300     ELSE
064400         ADD 1 TO WC-MONTH-COUNT (WC-IDX)
064500         MOVE WC-MONTH-COUNT (WC-IDX) TO WM-IDX
064600         MOVE WT-MONTH-KEY-WORK TO WC-MONTH-KEY (WC-IDX, WM-IDX)
064700         MOVE 0 TO WC-MONTH-POINTS (WC-IDX, WM-IDX)
064800     END-IF.
064900*
065000* WM-IDX is left pointing at the match (or, from 230 above, at
065100* the freshly added cell) on exit either way, same convention
065200* as 226 above for WC-IDX.
065300 231-SCAN-MONTH.
065400     IF WC-MONTH-KEY (WC-IDX, WM-IDX) = WT-MONTH-KEY-WORK
065500         MOVE WM-IDX TO WS-FOUND-IDX
065600     END-IF.
065700 231-EXIT.
065800     EXIT.
065900*
066000* Report is only written once the whole transaction file has
066100* been read and every customer/month total is final - avoids
066200* the partial-report problem the pre-1988 version had, where a
066300* customers later-in-file transactions could arrive after
066400* their total line had already been printed.
066500 400-WRITE-REWARD-REPORT.
066600     PERFORM 800-INIT-REPORT.
066700     PERFORM 410-WRITE-CUSTOMER-SECTION THRU 410-EXIT
066800         VARYING WC-IDX FROM 1 BY 1
066900         UNTIL WC-IDX > WC-CUSTOMER-COUNT.
067000     PERFORM 450-WRITE-GRAND-TOTALS.
067100*
067200* One control-break section per customer: header, the monthly
067300* breakdown, every kept detail line that belongs to this
067400* customer, then the customer total line.
067500 410-WRITE-CUSTOMER-SECTION.
067600     WRITE REPORT-RECORD FROM RPT-BLANK-LINE AFTER 1.
067700     MOVE WC-CUSTOMER-NAME (WC-IDX) TO RPT-CUST-NAME.
067800     WRITE REPORT-RECORD FROM RPT-CUSTOMER-HDR-LINE.
067900*
068000     PERFORM 415-WRITE-MONTH-LINE THRU 415-EXIT
068100         VARYING WM-IDX FROM 1 BY 1
068200         UNTIL WM-IDX > WC-MONTH-COUNT (WC-IDX).
068300*
068400* 420 re-scans the full WT-TRAN-TABLE for every customer and
068500* skips rows that are not this customers (WT-CUST-IDX test)
068600* rather than keeping a second per-customer detail table - the
068700* table is small enough (500 entries) that the extra pass costs
068800* nothing real, and it keeps one table instead of two in sync.
068900     PERFORM 420-WRITE-DETAIL-LINE THRU 420-EXIT
069000         VARYING WT-IDX FROM 1 BY 1
069100         UNTIL WT-IDX > WT-TRAN-COUNT.
069200*
069300     MOVE WC-TOTAL-POINTS (WC-IDX) TO RPT-CUST-TOTAL-POINTS.
069400     WRITE REPORT-RECORD FROM RPT-CUSTOMER-TOTAL-LINE.
069500 410-EXIT.
069600     EXIT.
069700*
069800* One WRITE per occupied WC-MONTH-ENTRY cell for this customer -
069900* unoccupied cells past WC-MONTH-COUNT are never touched, so no
070000* blank-month lines print for a reporting range shorter than
070100* the 36-cell tables full three years.
070200 415-WRITE-MONTH-LINE.
070300     MOVE WC-MONTH-KEY (WC-IDX, WM-IDX) TO RPT-MONTH-KEY.
070400     MOVE WC-MONTH-POINTS (WC-IDX, WM-IDX) TO RPT-MONTH-POINTS.
070500     WRITE REPORT-RECORD FROM RPT-MONTH-LINE.
070600 415-EXIT.
070700     EXIT.
070800*
070900 420-WRITE-DETAIL-LINE.
071000     IF WT-CUST-IDX (WT-IDX) NOT = WC-IDX
071100         GO TO 420-EXIT
071200     END-IF.
071300     MOVE WT-CUSTOMER-NAME (WT-IDX) TO RPT-DET-CUST-NAME.
071400     MOVE WT-DATE (WT-IDX)          TO RPT-DET-DATE.
071500     MOVE WT-AMOUNT (WT-IDX)        TO RPT-DET-AMOUNT.
071600     MOVE WT-POINTS (WT-IDX)        TO RPT-DET-POINTS.
071700     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
071800 420-EXIT.
071900     EXIT.
072000*
072100* Footer line added 1994-02-15 at Reconciliations request so
072200* they had a single run-level figure to tie back to the batch
072300* jobs point-issuance general-ledger posting.  CR-0918.
072400 450-WRITE-GRAND-TOTALS.
072500     WRITE REPORT-RECORD FROM RPT-BLANK-LINE AFTER 1.
072600     WRITE REPORT-RECORD FROM RPT-HEADING-3.
072700     MOVE WC-CUSTOMER-COUNT    TO RPT-GRAND-CUST-COUNT.
072800     MOVE GRAND-TOTAL-POINTS   TO RPT-GRAND-TOTAL-POINTS.
072900     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE.
073000*
073100* Shared physical read for both 200-LOAD-TRANSACTIONS (first
073200* read) and 210-READ-NEXT (every read after) - keeps the file-
073300* status handling and the NUM-TRNSFILE-RECS count in one place.
073400 700-READ-TRAN-FILE.
073500     READ TRANSACTION-FILE
073600         AT END MOVE 'Y' TO WS-TRAN-FILE-EOF.
073700     IF WS-TRNSFILE-STATUS = '00'
073800         ADD 1 TO NUM-TRNSFILE-RECS
073900     ELSE IF WS-TRNSFILE-STATUS = '10'
074000         MOVE 'Y' TO WS-TRAN-FILE-EOF
074100     ELSE
074200         DISPLAY 'ERROR ON TRAN FILE READ.  CODE: '
074300                 WS-TRNSFILE-STATUS
074400         ADD 1 TO NUM-TRAN-ERRORS
074500         MOVE 'Y' TO WS-TRAN-FILE-EOF
074600     END-IF.
074700*
074800* Three heading lines: title/run-date, the echoed request (mode
074900* and date range, so a reader can tell which request record
075000* produced this copy of the report), and the column headers.
075100 800-INIT-REPORT.
075200     MOVE SYSTEM-YEAR    TO RPT-RUN-YY.
075300     MOVE SYSTEM-MONTH   TO RPT-RUN-MM.
075400     MOVE SYSTEM-DAY     TO RPT-RUN-DD.
075500     WRITE REPORT-RECORD FROM RPT-HEADING-1 AFTER PAGE.
075600     MOVE RQ-START-DATE  TO RPT-RANGE-START.
075700     MOVE RQ-END-DATE    TO RPT-RANGE-END.
075800     MOVE RQ-MODE        TO RPT-RANGE-MODE.
075900     WRITE REPORT-RECORD FROM RPT-HEADING-2.
076000     WRITE REPORT-RECORD FROM RPT-HEADING-3.
076100*
076200* Empty selection is treated as an abort, not a zero-line
076300* report - an empty RWDRPT1 copy has historically been mistaken
076400* for a successful run with nothing to report, when it usually
076500* means the request records name or date range was wrong.
076600 850-ABORT-NO-TRANSACTIONS.
076700     IF RQ-MODE-ONE
076800         MOVE 'NO TRANSACTIONS FOUND FOR CUSTOMER: '
076900             TO WS-ABORT-MESSAGE
077000     ELSE
077100         MOVE 'NO TRANSACTIONS FOUND FOR ANY CUSTOMER.'
077200             TO WS-ABORT-MESSAGE
077300     END-IF.
077400     DISPLAY 'RWDOS1 ERROR: ' WS-ABORT-MESSAGE RQ-CUSTOMER-NAME.
077500     MOVE 'Y' TO WS-RUN-ABORTED-SW.
077600*
077700* RWDOS2 returns -1 only when it was handed a negative amount -
077800* see CR-1380 there.  Treated here as an upstream data defect,
077900* not a condition this program tries to work around.
078000 860-ABORT-NEGATIVE-POINTS.
078100     DISPLAY 'RWDOS1 ERROR: REWARD CALCULATION FAILED/NEGATIVE '
078200             'FOR CUSTOMER: ' WS-ABORT-MESSAGE.
078300     MOVE 'Y' TO WS-RUN-ABORTED-SW.
078400*
078500* Shared abort point for every date/format problem found in 100
078600* or 150 thru 165 above - one DISPLAY, one place that turns off
078700* REQUEST-IS-VALID so 000-MAIN skips straight to close-and-quit.
078800 870-ABORT-BAD-DATES.
078900     DISPLAY 'RWDOS1 ERROR: ' WS-ABORT-MESSAGE.
079000     MOVE 'Y' TO WS-RUN-ABORTED-SW.
079100     MOVE 'N' TO WS-REQUEST-VALID-SW.
079200*
079300* All three files are opened together and the status checked
079400* individually below so the SYSOUT message names which DD card
079500* is the problem instead of a single generic open-error line.
079600 900-OPEN-FILES.
079700     OPEN INPUT   REQUEST-FILE
079800          INPUT   TRANSACTION-FILE
079900          OUTPUT  REPORT-FILE.
080000     IF WS-RQSTFILE-STATUS NOT = '00'
080100         DISPLAY 'ERROR OPENING REQUEST FILE. RC:'
080200                 WS-RQSTFILE-STATUS
080300         MOVE 'Y' TO WS-RUN-ABORTED-SW
080400     END-IF.
080500     IF WS-TRNSFILE-STATUS NOT = '00'
080600         DISPLAY 'ERROR OPENING TRAN FILE. RC:'
080700                 WS-TRNSFILE-STATUS
080800         MOVE 'Y' TO WS-RUN-ABORTED-SW
080900     END-IF.
081000     IF WS-REPORT-STATUS NOT = '00'
081100         DISPLAY 'ERROR OPENING REPORT FILE. RC:'
081200                 WS-REPORT-STATUS
081300         MOVE 'Y' TO WS-RUN-ABORTED-SW
081400     END-IF.
081500*
081600* Closed unconditionally from 000-MAIN regardless of how far the
081700* run got, including an aborted one - a file opened successfully
081800* in 900 above is always closed here, even if it was never read
081900* past the open.
082000 905-CLOSE-FILES.
082100     CLOSE REQUEST-FILE.
082200     CLOSE TRANSACTION-FILE.
082300     CLOSE REPORT-FILE.
082400*
082500* END OF PROGRAM RWDOS1
