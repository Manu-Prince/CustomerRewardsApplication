000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      rwdtrn.cpy                                             *
000140*      (C) Copyright IBM Corp. 1984. All Rights Reserved.      *
000150*                                                              *
000160* Element of the Customer Reward Point batch suite             *
000170*               @BANNER_END@                                  *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* One TRNSFILE record is written per customer purchase as it
000220* is captured at the point of sale.  TX-ID is the capture
000230* sequence number, not a key to any other file on this system.
000240*
000250* Maintenance:
000260*   1984-03-12  DWS  Original layout for the rewards pilot.
000270*   1991-06-20  DWS  TX-CUSTOMER-NAME widened 14 -> 20 to match
000280*                    the new account-name field size.  CR-0661.
000290*   1999-11-04  RJT  Y2K - TX-DATE widened from 6-digit YYMMDD
000300*                    to 8-digit YYYYMMDD.  CR-1142.
000305*   2008-04-11  MHS  Added trailing FILLER pad - shop standard
000306*                    is a pad byte on every record layout, this
000307*                    one got missed when the record was cut over
000308*                    from YYMMDD.  CR-1648.
000310*
000400     05  TX-TRANSACTION-REC.
000410         10  TX-ID                      PIC 9(09).
000420         10  TX-CUSTOMER-NAME            PIC X(20).
000430         10  TX-DATE                     PIC 9(08).
000440         10  TX-AMOUNT                   PIC S9(7)V99.
000450         10  FILLER                      PIC X(01).
