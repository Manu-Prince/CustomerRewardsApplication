000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      rwdrpt.cpy                                             *
000140*      (C) Copyright IBM Corp. 1984. All Rights Reserved.      *
000150*                                                              *
000160* Element of the Customer Reward Point batch suite             *
000170*               @BANNER_END@                                  *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Print-line layouts for the Reward Report (RWDRPT1 DD, 132
000220* column print).  One group per line type: page heading, the
000230* per-customer control-break header, the monthly roll-up line,
000240* the transaction detail line, the customer total line, and
000250* the run's grand-total footer.
000260*
000270* Maintenance:
000280*   1984-03-19  DWS  Original print layouts.
000290*   1988-09-07  DWS  Added RPT-MONTH-LINE for the monthly
000300*                    point breakdown requested by Marketing.
000310*   1999-11-04  RJT  Y2K - date fields on heading/detail lines
000320*                    widened to 8-digit CCYYMMDD.  CR-1142.
000330*
000400     05  RPT-HEADING-1.
000410         10  FILLER                  PIC X(30)
000420                        VALUE 'CUSTOMER REWARD POINT REPORT '.
000430         10  RPT-RUN-MM              PIC 99.
000440         10  FILLER                  PIC X     VALUE '/'.
000450         10  RPT-RUN-DD              PIC 99.
000460         10  FILLER                  PIC X     VALUE '/'.
000470         10  RPT-RUN-YY              PIC 99.
000480         10  FILLER                  PIC X(20)
000490                        VALUE '  (mm/dd/yy)        '.
000500         10  FILLER                  PIC X(74) VALUE SPACES.
000600*
000700     05  RPT-HEADING-2.
000710         10  FILLER                  PIC X(12)
000715                        VALUE 'DATE RANGE: '.
000720         10  RPT-RANGE-START         PIC 9(08).
000730         10  FILLER                  PIC X(04) VALUE '  TO'.
000740         10  RPT-RANGE-END           PIC 9(08).
000750         10  FILLER                  PIC X(08) VALUE '  MODE: '.
000760         10  RPT-RANGE-MODE          PIC X(03).
000770         10  FILLER                  PIC X(89) VALUE SPACES.
000800*
000900     05  RPT-HEADING-3.
000910         10  FILLER                  PIC X(132) VALUE ALL '-'.
001000*
001100     05  RPT-CUSTOMER-HDR-LINE.
001110         10  FILLER                  PIC X(10) VALUE 'CUSTOMER: '.
001120         10  RPT-CUST-NAME           PIC X(20).
001130         10  FILLER                  PIC X(102) VALUE SPACES.
001200*
001300     05  RPT-MONTH-LINE.
001310         10  FILLER                  PIC X(04) VALUE SPACES.
001320         10  FILLER                  PIC X(07) VALUE 'MONTH: '.
001330         10  RPT-MONTH-KEY           PIC X(07).
001340         10  FILLER                  PIC X(04) VALUE SPACES.
001350         10  FILLER                  PIC X(08) VALUE 'POINTS: '.
001360         10  RPT-MONTH-POINTS        PIC ZZZ,ZZ9-.
001370         10  FILLER                  PIC X(93) VALUE SPACES.
001400*
001500     05  RPT-DETAIL-LINE.
001510         10  FILLER                  PIC X(04) VALUE SPACES.
001520         10  RPT-DET-CUST-NAME       PIC X(20).
001530         10  FILLER                  PIC X(02) VALUE SPACES.
001540         10  RPT-DET-DATE            PIC 9(08).
001550         10  FILLER                  PIC X(02) VALUE SPACES.
001560         10  RPT-DET-AMOUNT          PIC ZZ,ZZZ,ZZ9.99-.
001570         10  FILLER                  PIC X(02) VALUE SPACES.
001580         10  RPT-DET-POINTS          PIC ZZZ,ZZ9-.
001590         10  FILLER                  PIC X(72) VALUE SPACES.
001600*
001700     05  RPT-CUSTOMER-TOTAL-LINE.
001710         10  FILLER                  PIC X(04) VALUE SPACES.
001720         10  FILLER                  PIC X(20)
001730                        VALUE 'TOTAL POINTS:       '.
001740         10  RPT-CUST-TOTAL-POINTS   PIC ZZZ,ZZ9-.
001750         10  FILLER                  PIC X(100) VALUE SPACES.
001800*
001900     05  RPT-GRAND-TOTAL-LINE.
001910         10  FILLER                  PIC X(24)
001920                        VALUE 'CUSTOMERS SUMMARIZED:  '.
001930         10  RPT-GRAND-CUST-COUNT    PIC ZZZ,ZZ9.
001940         10  FILLER                  PIC X(06) VALUE SPACES.
001950         10  FILLER                  PIC X(21)
001960                        VALUE 'TOTAL POINTS ISSUED: '.
001970         10  RPT-GRAND-TOTAL-POINTS  PIC ZZZ,ZZZ,ZZ9-.
001980         10  FILLER                  PIC X(63) VALUE SPACES.
002000*
002100     05  RPT-BLANK-LINE.
002110         10  FILLER                  PIC X(132) VALUE SPACES.
